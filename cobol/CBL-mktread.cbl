000100*****************************************************************
000200* Program name:    MKTREAD
000300* Original author: R. OKONKWO
000400*
000500* Maintenance Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/11/94 R. OKONKWO      Created for nightly market data batch,
000900*                          ticket MKT-0041.
001000* 08/22/96 R. OKONKWO      Ticket MKT-0077 - reject zero/negative
001100*                          price and negative volume on read
001200*                          instead of leaving it to MKTAGR.
001300* 01/14/99 T. VASQUEZ      Y2K READINESS - RECORD-DATE CARRIED AS
001400*                          FULL PIC 9(08) CCYYMMDD THROUGHOUT,
001500*                          NO TWO-DIGIT YEAR LEFT IN THIS PGM.
001600* 06/02/03 T. VASQUEZ      Ticket MKT-0118 - widen RECORD-TABLE to
001700*                          5000 entries, single-session volume
001800*                          had started truncating on busy days.
001900* 04/03/11 D. FEINGOLD     Ticket MKT-0151 - a valid price with a
002000*                          single fractional digit was being
002100*                          rejected as INVALID-TRADE-LINE; pad
002200*                          WS-PRICE-FRAC with trailing zeros the
002300*                          same as the whole part.
002400*
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  MKTREAD.
002800 AUTHOR. R. OKONKWO.
002900 INSTALLATION. COBOL DEVELOPMENT CENTER.
003000 DATE-WRITTEN. 03/11/94.
003100 DATE-COMPILED. 03/11/94.
003200 SECURITY. NON-CONFIDENTIAL.
003300*****************************************************************
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-3081.
003800 OBJECT-COMPUTER. IBM-3081.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*---------------------------------------------------------------*
004400 FILE-CONTROL.
004500     SELECT MARKET-DATA-FILE ASSIGN TO MKTDATA
004600       ORGANIZATION IS LINE SEQUENTIAL
004700       FILE STATUS  IS MKT-FILE-STATUS.
004800*===============================================================*
004900 DATA DIVISION.
005000*---------------------------------------------------------------*
005100 FILE SECTION.
005200*---------------------------------------------------------------*
005300 FD  MARKET-DATA-FILE
005400      RECORDING MODE IS F.
005500 01  MKT-DATA-LINE.
005600     05  MKT-LINE-TEXT               PIC X(80).
005700*---------------------------------------------------------------*
005800 WORKING-STORAGE SECTION.
005900*---------------------------------------------------------------*
006000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006100     05  MKT-FILE-STATUS             PIC X(02) VALUE SPACES.
006200         88  MKT-FILE-OK                       VALUE '00'.
006300         88  MKT-FILE-EOF                      VALUE '10'.
006400     05  EOF-SWITCH                  PIC X(01) VALUE 'N'.
006500         88  EOF                               VALUE 'Y'.
006600     05  VALID-LINE-SW               PIC X(01) VALUE 'Y'.
006700         88  VALID-TRADE-LINE                  VALUE 'Y'.
006800         88  INVALID-TRADE-LINE                VALUE 'N'.
006900     05  WS-FIELD-COUNT              PIC S9(02) COMP VALUE 0.
007000     05  WS-LINES-READ               PIC S9(07) COMP VALUE 0.
007100     05  WS-LINES-SKIPPED            PIC S9(07) COMP VALUE 0.
007200     05  FILLER                      PIC X(05) VALUE SPACES.
007300*---------------------------------------------------------------*
007400 01  WS-SPLIT-FIELDS.
007500     05  WS-DTTM-STRING              PIC X(19) VALUE SPACES.
007600     05  WS-TICKER-STRING            PIC X(10) VALUE SPACES.
007700     05  WS-PRICE-STRING             PIC X(12) VALUE SPACES.
007800     05  WS-VOLUME-STRING            PIC X(12) VALUE SPACES.
007900     05  FILLER                      PIC X(05) VALUE SPACES.
008000*---------------------------------------------------------------*
008100 01  WS-PRICE-PARSE.
008200     05  WS-PRICE-WHOLE   PIC X(07) JUSTIFIED RIGHT VALUE SPACES.
008300     05  WS-PRICE-FRAC               PIC X(02) VALUE '00'.
008400     05  FILLER                      PIC X(05) VALUE SPACES.
008500 01  WS-PRICE-PARSE-N REDEFINES WS-PRICE-PARSE
008600                                  PIC 9(07)V9(02).
008700*---------------------------------------------------------------*
008800 01  WS-VOLUME-PARSE.
008900     05  WS-VOLUME-WHOLE  PIC X(09) JUSTIFIED RIGHT VALUE SPACES.
009000     05  FILLER                      PIC X(05) VALUE SPACES.
009100 01  WS-VOLUME-PARSE-N REDEFINES WS-VOLUME-PARSE PIC 9(09).
009200*---------------------------------------------------------------*
009300 01  WS-PARSED-TRADE.
009400     COPY MKTREC.
009500*---------------------------------------------------------------*
009600 01  ERROR-DISPLAY-LINE.
009700     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
009800     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
009900     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
010000     05  DL-FILE-STATUS              PIC X(02).
010100     05  FILLER  PIC X(05) VALUE ' *** '.
010200*---------------------------------------------------------------*
010300 LINKAGE SECTION.
010400 COPY MKTTBL.
010500*===============================================================*
010600 PROCEDURE DIVISION USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,
010700     RECORD-TABLE.
010800*---------------------------------------------------------------*
010900 0000-MAIN-ROUTINE.
011000*---------------------------------------------------------------*
011100     MOVE ZERO TO RECORD-TABLE-SIZE, RECORD-TABLE-INDEX.
011200     PERFORM 1000-INITIALIZATION.
011300     IF MKT-FILE-OK
011400         PERFORM 1100-SKIP-HEADER-LINE
011500         PERFORM 2000-PROCESS-TRADE-RECORDS THRU 2000-EXIT
011600             UNTIL EOF.
011700     PERFORM 3000-CLOSE-FILES.
011800     GOBACK.
011900*---------------------------------------------------------------*
012000 1000-INITIALIZATION.
012100*---------------------------------------------------------------*
012200*    03/11/94 - A MISSING OR UNREADABLE INPUT DECK IS NOT FATAL,
012300*    THE BATCH SIMPLY PROCESSES ZERO TICKS FOR THE NIGHT.
012400     OPEN INPUT MARKET-DATA-FILE.
012500     IF NOT MKT-FILE-OK
012600         MOVE 'OPEN'                 TO DL-ERROR-REASON
012700         MOVE MKT-FILE-STATUS        TO DL-FILE-STATUS
012800         DISPLAY ERROR-DISPLAY-LINE.
012900*---------------------------------------------------------------*
013000 1100-SKIP-HEADER-LINE.
013100*---------------------------------------------------------------*
013200     READ MARKET-DATA-FILE
013300         AT END
013400             SET EOF TO TRUE
013500     END-READ.
013600*---------------------------------------------------------------*
013700 2000-PROCESS-TRADE-RECORDS.
013800*---------------------------------------------------------------*
013900     READ MARKET-DATA-FILE
014000         AT END
014100             SET EOF TO TRUE
014200             GO TO 2000-EXIT
014300     END-READ.
014400     ADD 1 TO WS-LINES-READ.
014500     SET VALID-TRADE-LINE TO TRUE.
014600     PERFORM 2200-PARSE-TRADE-LINE.
014700     IF INVALID-TRADE-LINE
014800         ADD 1 TO WS-LINES-SKIPPED
014900         GO TO 2000-EXIT.
015000     PERFORM 2400-STORE-TRADE-RECORD.
015100 2000-EXIT.
015200     EXIT.
015300*---------------------------------------------------------------*
015400 2200-PARSE-TRADE-LINE.
015500*---------------------------------------------------------------*
015600     MOVE SPACES TO WS-DTTM-STRING, WS-TICKER-STRING,
015700         WS-PRICE-STRING, WS-VOLUME-STRING.
015800     MOVE ZERO   TO WS-FIELD-COUNT.
015900     UNSTRING MKT-LINE-TEXT DELIMITED BY ';'
016000         INTO WS-DTTM-STRING, WS-TICKER-STRING,
016100              WS-PRICE-STRING, WS-VOLUME-STRING
016200         TALLYING IN WS-FIELD-COUNT.
016300     IF WS-FIELD-COUNT NOT = 4
016400         SET INVALID-TRADE-LINE TO TRUE
016500         GO TO 2200-EXIT.
016600     PERFORM 2210-VALIDATE-DATE-TIME.
016700     IF INVALID-TRADE-LINE
016800         GO TO 2200-EXIT.
016900     PERFORM 2220-VALIDATE-TICKER.
017000     IF INVALID-TRADE-LINE
017100         GO TO 2200-EXIT.
017200     PERFORM 2230-VALIDATE-PRICE.
017300     IF INVALID-TRADE-LINE
017400         GO TO 2200-EXIT.
017500     PERFORM 2240-VALIDATE-VOLUME.
017600 2200-EXIT.
017700     EXIT.
017800*---------------------------------------------------------------*
017900 2210-VALIDATE-DATE-TIME.
018000*---------------------------------------------------------------*
018100*    THE INPUT DATE-TIME MUST MATCH yyyy-MM-dd HH:mm:ss EXACTLY,
018200*    POSITION FOR POSITION, OR THE WHOLE LINE IS SKIPPED.
018300     IF WS-DTTM-STRING(5:1) NOT = '-' OR
018400        WS-DTTM-STRING(8:1) NOT = '-' OR
018500        WS-DTTM-STRING(11:1) NOT = ' ' OR
018600        WS-DTTM-STRING(14:1) NOT = ':' OR
018700        WS-DTTM-STRING(17:1) NOT = ':'
018800         SET INVALID-TRADE-LINE TO TRUE
018900         GO TO 2210-EXIT.
019000     IF WS-DTTM-STRING(1:4) NOT NUMERIC OR
019100        WS-DTTM-STRING(6:2) NOT NUMERIC OR
019200        WS-DTTM-STRING(9:2) NOT NUMERIC OR
019300        WS-DTTM-STRING(12:2) NOT NUMERIC OR
019400        WS-DTTM-STRING(15:2) NOT NUMERIC OR
019500        WS-DTTM-STRING(18:2) NOT NUMERIC
019600         SET INVALID-TRADE-LINE TO TRUE
019700         GO TO 2210-EXIT.
019800     MOVE WS-DTTM-STRING(1:4)  TO MTR-TRADE-CCYY.
019900     MOVE WS-DTTM-STRING(6:2)  TO MTR-TRADE-MM.
020000     MOVE WS-DTTM-STRING(9:2)  TO MTR-TRADE-DD.
020100     MOVE WS-DTTM-STRING(12:2) TO MTR-TRADE-HH.
020200     MOVE WS-DTTM-STRING(15:2) TO MTR-TRADE-MN.
020300     MOVE WS-DTTM-STRING(18:2) TO MTR-TRADE-SS.
020400 2210-EXIT.
020500     EXIT.
020600*---------------------------------------------------------------*
020700 2220-VALIDATE-TICKER.
020800*---------------------------------------------------------------*
020900     IF WS-TICKER-STRING = SPACES
021000         SET INVALID-TRADE-LINE TO TRUE
021100     ELSE
021200         MOVE WS-TICKER-STRING TO MTR-TICKER.
021300*---------------------------------------------------------------*
021400 2230-VALIDATE-PRICE.
021500*---------------------------------------------------------------*
021600*    04/03/11 D. FEINGOLD  TICKET MKT-0151 - A ONE-DIGIT
021700*                          FRACTION (E.G. "12.5") LEFT-JUSTIFIES
021800*                          INTO WS-PRICE-FRAC AND WAS FAILING
021900*                          NUMERIC ON THE TRAILING BLANK; PAD THE
022000*                          FRACTION WITH TRAILING ZEROS THE SAME
022100*                          WAY THE WHOLE PART IS ZERO-FILLED.
022200     MOVE SPACES TO WS-PRICE-WHOLE.
022300     MOVE SPACES TO WS-PRICE-FRAC.
022400     UNSTRING WS-PRICE-STRING DELIMITED BY '.'
022500         INTO WS-PRICE-WHOLE, WS-PRICE-FRAC.
022600     INSPECT WS-PRICE-WHOLE REPLACING LEADING SPACE BY ZERO.
022700     INSPECT WS-PRICE-FRAC REPLACING TRAILING SPACE BY ZERO.
022800     IF WS-PRICE-WHOLE NOT NUMERIC OR WS-PRICE-FRAC NOT NUMERIC
022900         SET INVALID-TRADE-LINE TO TRUE
023000         GO TO 2230-EXIT.
023100     IF WS-PRICE-PARSE-N NOT > ZERO
023200         SET INVALID-TRADE-LINE TO TRUE
023300         GO TO 2230-EXIT.
023400     MOVE WS-PRICE-PARSE-N TO MTR-PRICE.
023500 2230-EXIT.
023600     EXIT.
023700*---------------------------------------------------------------*
023800 2240-VALIDATE-VOLUME.
023900*---------------------------------------------------------------*
024000     MOVE SPACES TO WS-VOLUME-WHOLE.
024100     MOVE WS-VOLUME-STRING TO WS-VOLUME-WHOLE.
024200     INSPECT WS-VOLUME-WHOLE REPLACING LEADING SPACE BY ZERO.
024300     IF WS-VOLUME-WHOLE NOT NUMERIC
024400         SET INVALID-TRADE-LINE TO TRUE
024500     ELSE
024600         MOVE WS-VOLUME-PARSE-N TO MTR-VOLUME.
024700*---------------------------------------------------------------*
024800 2400-STORE-TRADE-RECORD.
024900*---------------------------------------------------------------*
025000     IF RECORD-TABLE-SIZE < 5000
025100         ADD 1 TO RECORD-TABLE-SIZE
025200         MOVE MTR-TRADE-DATE TO
025300             TBL-TRADE-DATE (RECORD-TABLE-SIZE)
025400         MOVE MTR-TRADE-TIME TO
025500             TBL-TRADE-TIME (RECORD-TABLE-SIZE)
025600         MOVE MTR-TICKER     TO
025700             TBL-TICKER (RECORD-TABLE-SIZE)
025800         MOVE MTR-PRICE      TO
025900             TBL-PRICE (RECORD-TABLE-SIZE)
026000         MOVE MTR-VOLUME     TO
026100             TBL-VOLUME (RECORD-TABLE-SIZE).
026200*---------------------------------------------------------------*
026300 3000-CLOSE-FILES.
026400*---------------------------------------------------------------*
026500     IF MKT-FILE-OK
026600         CLOSE MARKET-DATA-FILE.

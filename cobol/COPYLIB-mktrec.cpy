000100*----------------------------------------------------------------*
000200* MKTREC    -- MARKET-TRADE-RECORD LAYOUT
000300* ONE VALIDATED TICK, EITHER AS READ INTO WORKING-STORAGE BY
000400* MKTREAD OR AS CARRIED IN THE RECORD-TABLE PASSED TO MKTAGR.
000500*----------------------------------------------------------------*
000600 01  MARKET-TRADE-RECORD.
000700     05  MTR-TRADE-DATE                     PIC 9(08).
000800     05  MTR-TRADE-DATE-R REDEFINES MTR-TRADE-DATE.
000900         10  MTR-TRADE-CCYY                 PIC 9(04).
001000         10  MTR-TRADE-MM                   PIC 9(02).
001100         10  MTR-TRADE-DD                   PIC 9(02).
001200     05  MTR-TRADE-TIME                     PIC 9(06).
001300     05  MTR-TRADE-TIME-R REDEFINES MTR-TRADE-TIME.
001400         10  MTR-TRADE-HH                   PIC 9(02).
001500         10  MTR-TRADE-MN                   PIC 9(02).
001600         10  MTR-TRADE-SS                   PIC 9(02).
001700     05  MTR-TICKER                         PIC X(10).
001800     05  MTR-PRICE                          PIC S9(7)V9(2).
001900     05  MTR-VOLUME                         PIC S9(9).
002000     05  FILLER                             PIC X(05).

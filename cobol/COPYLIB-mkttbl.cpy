000100*----------------------------------------------------------------*
000200* MKTTBL    -- LINKAGE RECORD TABLE PASSED BETWEEN MKTAGR (THE
000300* DRIVER) AND MKTREAD (THE READER SUBPROGRAM).  MKTREAD FILLS
000400* RECORD-TABLE WITH ONE ENTRY PER VALID TICK AND HANDS BACK
000500* RECORD-TABLE-SIZE; MALFORMED LINES NEVER GET AN ENTRY.
000600*----------------------------------------------------------------*
000700 01  RECORD-TABLE-SIZE                      PIC S9(05) COMP.
000800 01  RECORD-TABLE-INDEX                     PIC S9(05) COMP.
000900*----------------------------------------------------------------*
001000 01  RECORD-TABLE.
001100     02  TBL-MARKET-TRADE-RECORD OCCURS 1 TO 5000 TIMES
001200             DEPENDING ON RECORD-TABLE-SIZE.
001300         05  TBL-TRADE-DATE                 PIC 9(08).
001400         05  TBL-TRADE-DATE-R REDEFINES TBL-TRADE-DATE.
001500             10  TBL-TRADE-CCYY              PIC 9(04).
001600             10  TBL-TRADE-MM                PIC 9(02).
001700             10  TBL-TRADE-DD                PIC 9(02).
001800         05  TBL-TRADE-TIME                 PIC 9(06).
001900         05  TBL-TRADE-TIME-R REDEFINES TBL-TRADE-TIME.
002000             10  TBL-TRADE-HH                PIC 9(02).
002100             10  TBL-TRADE-MN                PIC 9(02).
002200             10  TBL-TRADE-SS                PIC 9(02).
002300         05  TBL-TICKER                      PIC X(10).
002400         05  TBL-PRICE                       PIC S9(7)V9(2).
002500         05  TBL-VOLUME                      PIC S9(9).
002600         05  FILLER                          PIC X(05).

000100*----------------------------------------------------------------*
000200* MKTWGT    -- MARKET-WEIGHT-TABLE BODY, THE FIXED SET OF INDEX
000300* TICKERS AND THEIR WEIGHTS.  MKTAGR REDEFINES ITS OWN 01-LEVEL
000400* MARKET-WEIGHT-TABLE OVER A VALUE-LOADED FILLER BLOCK
000500* (MARKET-WEIGHT-VALUES) AND COPIES THIS BODY IN UNDER IT, SO
000600* THE TABLE IS ALREADY POPULATED AT LOAD TIME; WEIGHTS SUM TO
000700* 1.0000 AND DO NOT CHANGE WITHIN A RUN.
000800*----------------------------------------------------------------*
000900     05  MKT-WEIGHT-ENTRY OCCURS 4 TIMES
001000             INDEXED BY WGT-IDX.
001100         10  WGT-TICKER                     PIC X(10).
001200         10  WGT-WEIGHT                     PIC S9V9(4).

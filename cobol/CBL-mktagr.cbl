000100*****************************************************************
000200* Program name:    MKTAGR
000300* Original author: R. OKONKWO
000400*
000500* Maintenance Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 03/11/94 R. OKONKWO      Created for nightly market data batch,
000900*                          ticket MKT-0041.  Drives MKTREAD and
001000*                          builds the daily statistics report.
001100* 05/02/95 R. OKONKWO      Ticket MKT-0058 - carry last known
001200*                          index value forward across dates when
001300*                          an index ticker is missing for a day.
001400* 01/14/99 T. VASQUEZ      Y2K READINESS - IDX-DATE AND ALL DATE
001500*                          FIELDS USE FULL PIC 9(08) CCYYMMDD,
001600*                          NO WINDOWING LOGIC REQUIRED.
001700* 06/02/03 T. VASQUEZ      Ticket MKT-0118 - widen ticker and
001800*                          date tables to keep pace with MKTREAD.
001900* 11/19/07 D. FEINGOLD     Ticket MKT-0146 - drop the OS/JES
002000*                          spool copy step, report now written
002100*                          straight to MKTRPT sysout.
002200* 04/18/11 T. VASQUEZ      Ticket MKT-0152 - WGT-WEIGHT AND THE
002300*                          CLOSE-PRICE/INDEX/STATS WORK FIELDS
002400*                          WERE DECLARED COMP-3; MARKET-WEIGHT-
002500*                          TABLE REDEFINES A DISPLAY VALUE BLOCK
002600*                          SO THE PACKED OVERLAY WAS READING
002700*                          GARBAGE WEIGHTS.  BACK ALL OF THEM OUT
002800*                          TO PLAIN DISPLAY, WHICH IS HOW THIS
002900*                          SHOP HAS ALWAYS CARRIED MONEY FIELDS.
003000*
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  MKTAGR.
003400 AUTHOR. R. OKONKWO.
003500 INSTALLATION. COBOL DEVELOPMENT CENTER.
003600 DATE-WRITTEN. 03/11/94.
003700 DATE-COMPILED. 03/11/94.
003800 SECURITY. NON-CONFIDENTIAL.
003900*****************************************************************
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-3081.
004400 OBJECT-COMPUTER. IBM-3081.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*---------------------------------------------------------------*
004800 INPUT-OUTPUT SECTION.
004900*---------------------------------------------------------------*
005000 FILE-CONTROL.
005100     SELECT REPORT-FILE ASSIGN TO MKTRPT
005200       ORGANIZATION IS LINE SEQUENTIAL.
005300*===============================================================*
005400 DATA DIVISION.
005500*---------------------------------------------------------------*
005600 FILE SECTION.
005700*---------------------------------------------------------------*
005800 FD  REPORT-FILE
005900      RECORDING MODE IS F.
006000 01  REPORT-RECORD.
006100     05  RPT-LINE                    PIC X(80).
006200*---------------------------------------------------------------*
006300 WORKING-STORAGE SECTION.
006400*---------------------------------------------------------------*
006500 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006600     05  WS-DATE-IDX                 PIC S9(04) COMP VALUE 0.
006700     05  WS-TICK-IDX                 PIC S9(04) COMP VALUE 0.
006800     05  WS-SCAN-IDX                 PIC S9(05) COMP VALUE 0.
006900     05  WS-TABLE-CHANGED-SW         PIC X(01) VALUE 'N'.
007000         88  WS-TABLE-CHANGED                  VALUE 'Y'.
007100         88  WS-TABLE-NOT-CHANGED              VALUE 'N'.
007200     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
007300         88  WS-ENTRY-FOUND                    VALUE 'Y'.
007400     05  WS-WEIGHTED-TICKERS-OK-SW   PIC X(01) VALUE 'N'.
007500         88  WEIGHTED-TICKERS-ALL-TRADED       VALUE 'Y'.
007600     05  FILLER                      PIC X(05) VALUE SPACES.
007700*---------------------------------------------------------------*
007800 01  WS-TICKER-TABLE.
007900*    TICKET MKT-0153 - WS-TICKER-MAX GIVES 1510-INSERT-TICKER
008000*    SOMETHING TO TEST WS-TICKER-COUNT AGAINST BEFORE THE OCCURS
008100*    200 BOUND IS EXCEEDED (SAME GUARD GRPHUSA'S STATE-TABLE
008200*    INSERT USES AGAINST ITS OWN OCCURS 60).
008300     05  WS-TICKER-MAX               PIC S9(04) COMP VALUE 200.
008400     05  WS-TICKER-COUNT             PIC S9(04) COMP VALUE 0.
008500     05  WS-TICKER-ENTRY OCCURS 200 TIMES
008600             INDEXED BY WS-TICKER-X.
008700         10  WS-TICKER-NAME          PIC X(10) VALUE SPACES.
008800     05  FILLER                      PIC X(05) VALUE SPACES.
008900*---------------------------------------------------------------*
009000 01  WS-DATE-TABLE.
009100     05  WS-DATE-MAX                 PIC S9(04) COMP VALUE 400.
009200     05  WS-DATE-COUNT               PIC S9(04) COMP VALUE 0.
009300     05  WS-DATE-ENTRY OCCURS 400 TIMES
009400             INDEXED BY WS-DATE-X.
009500         10  WS-DATE-VALUE           PIC 9(08) VALUE 0.
009600     05  FILLER                      PIC X(05) VALUE SPACES.
009700*---------------------------------------------------------------*
009800 01  WS-CLOSE-TABLE.
009900     05  WS-CLOSE-ENTRY OCCURS 200 TIMES
010000             INDEXED BY WS-CLOSE-X.
010100         10  WS-CLOSE-TICKER         PIC X(10) VALUE SPACES.
010200         10  WS-CLOSE-TRADED-SW      PIC X(01) VALUE 'N'.
010300             88  WS-CLOSE-TICKER-TRADED         VALUE 'Y'.
010400         10  WS-CLOSE-PRICE          PIC S9(7)V9(2) VALUE 0.
010500         10  FILLER                  PIC X(05) VALUE SPACES.
010600     05  FILLER                      PIC X(05) VALUE SPACES.
010700*---------------------------------------------------------------*
010800 01  WS-INDEX-ACCUMULATORS.
010900     05  WS-LAST-KNOWN-INDEX         PIC S9(7)V9(4) VALUE 0.
011000     05  WS-LAST-KNOWN-INDEX-SW      PIC X(01) VALUE 'N'.
011100         88  WS-LAST-KNOWN-INDEX-EXISTS         VALUE 'Y'.
011200     05  WS-NEW-INDEX-VALUE          PIC S9(7)V9(4) VALUE 0.
011300     05  WS-INDEX-CONTRIB            PIC S9(7)V9(4) VALUE 0.
011400     05  FILLER                      PIC X(05) VALUE SPACES.
011500*---------------------------------------------------------------*
011600 01  WS-STATS-WORK-FIELDS.
011700     05  WS-STAT-DATE                PIC 9(08) VALUE 0.
011800     05  WS-STAT-DATE-R REDEFINES WS-STAT-DATE.
011900         10  WS-STAT-YEAR             PIC 9(04).
012000         10  WS-STAT-MONTH            PIC 9(02).
012100         10  WS-STAT-DAY              PIC 9(02).
012200     05  WS-STAT-TICKER              PIC X(10) VALUE SPACES.
012300     05  WS-STAT-TRADE-COUNT         PIC 9(05) COMP VALUE 0.
012400     05  WS-STAT-OPEN-PRICE          PIC S9(7)V9(2) VALUE 0.
012500     05  WS-STAT-OPEN-TIME           PIC 9(06) VALUE 0.
012600     05  WS-STAT-CLOSE-PRICE         PIC S9(7)V9(2) VALUE 0.
012700     05  WS-STAT-CLOSE-TIME          PIC 9(06) VALUE 0.
012800     05  WS-STAT-HIGH-PRICE          PIC S9(7)V9(2) VALUE 0.
012900     05  WS-STAT-LOW-PRICE           PIC S9(7)V9(2) VALUE 0.
013000     05  WS-STAT-TRADED-VALUE        PIC S9(11)V9(2) VALUE 0.
013100     05  WS-STAT-LINE-VALUE          PIC S9(11)V9(2) VALUE 0.
013200     05  FILLER                      PIC X(05) VALUE SPACES.
013300*---------------------------------------------------------------*
013400 01  WS-EDIT-FIELDS.
013500     05  WS-DISPLAY-PRICE            PIC S9(7)V9(1) VALUE 0.
013600     05  WS-DISPLAY-VALUE            PIC S9(11)V9(1) VALUE 0.
013700     05  WS-DISPLAY-INDEX            PIC S9(7)V9(2) VALUE 0.
013800     05  WS-EDIT-PRICE               PIC ZZZZZZ9.9.
013900     05  WS-EDIT-VALUE               PIC ZZZZZZZZZZ9.9.
014000*    TICKET MKT-0153 - WS-EDIT-INDEX ONLY HAD 5 INTEGER
014100*    POSITIONS BUT ITS SOURCE, WS-DISPLAY-INDEX, IS PIC
014200*    S9(7)V9(2) -- WIDEN TO 7 INTEGER POSITIONS TO MATCH.
014300     05  WS-EDIT-INDEX               PIC ZZZZZZ9.99.
014400     05  FILLER                      PIC X(05) VALUE SPACES.
014500*---------------------------------------------------------------*
014600 01  WS-SORT-WORK.
014700     05  WS-SORT-TICKER-AUX          PIC X(10) VALUE SPACES.
014800     05  WS-SORT-DATE-AUX            PIC 9(08) VALUE 0.
014900     05  FILLER                      PIC X(05) VALUE SPACES.
015000*---------------------------------------------------------------*
015100*    TICKET MKT-0152 - MARKET-WEIGHT-TABLE (COPY MKTWGT BELOW)
015200*    REDEFINES THIS VALUE BLOCK, SO BOTH SIDES MUST BE PLAIN
015300*    DISPLAY AND THE SAME LENGTH PER ENTRY (15 BYTES) FOR THE
015400*    WEIGHTS TO COME OUT RIGHT.  DO NOT MAKE WGT-WEIGHT COMP-3.
015500 01  MARKET-WEIGHT-VALUES.
015600     05  FILLER                      PIC X(10) VALUE 'ABC'.
015700     05  FILLER                      PIC S9V9(4) VALUE .1000.
015800     05  FILLER                      PIC X(10) VALUE 'MEGA'.
015900     05  FILLER                      PIC S9V9(4) VALUE .3000.
016000     05  FILLER                      PIC X(10) VALUE 'NGL'.
016100     05  FILLER                      PIC S9V9(4) VALUE .4000.
016200     05  FILLER                      PIC X(10) VALUE 'TRX'.
016300     05  FILLER                      PIC S9V9(4) VALUE .2000.
016400 01  MARKET-WEIGHT-TABLE REDEFINES MARKET-WEIGHT-VALUES.
016500     COPY MKTWGT.
016600*---------------------------------------------------------------*
016700*    REPORT LINE LAYOUTS, BUILT THE WAY GRPHUSA BUILDS ITS
016800*    REPORT-LINES -- ONE 01 PER LINE STYLE, MOVED TO RPT-LINE.
016900*---------------------------------------------------------------*
017000 01  WS-DATE-HEADING-LINE.
017100     05  FILLER                      PIC X(05) VALUE 'Date '.
017200     05  DHL-YEAR                    PIC 9(04).
017300     05  FILLER                      PIC X(01) VALUE '-'.
017400     05  DHL-MONTH                   PIC 9(02).
017500     05  FILLER                      PIC X(01) VALUE '-'.
017600     05  DHL-DAY                     PIC 9(02).
017700     05  FILLER                      PIC X(59) VALUE SPACES.
017800*---------------------------------------------------------------*
017900 01  WS-TICKER-HEADING-LINE.
018000     05  FILLER                      PIC X(11) VALUE '  Ticker: '.
018100     05  THL-TICKER                  PIC X(10).
018200     05  FILLER                      PIC X(59) VALUE SPACES.
018300*---------------------------------------------------------------*
018400 01  WS-TICKER-DETAIL-LINE.
018500     05  FILLER                      PIC X(04) VALUE SPACES.
018600     05  TDL-LABEL                   PIC X(16) VALUE SPACES.
018700*    TICKET MKT-0153 - TDL-DISPLAY-VALUE WAS ONLY X(10); THE
018800*    TRADED-VALUE EDIT PICTURE (WS-EDIT-VALUE) RUNS 13 BYTES AND
018900*    WAS BEING TRUNCATED ON THE RIGHT, LOSING THE DECIMAL POINT
019000*    AND THE TENTHS DIGIT.  WIDEN TO 13, SHRINK THE TRAILING
019100*    FILLER TO KEEP THE 80-BYTE LINE.
019200     05  TDL-DISPLAY-VALUE           PIC X(13) VALUE SPACES.
019300     05  FILLER                      PIC X(47) VALUE SPACES.
019400*---------------------------------------------------------------*
019500 01  WS-INDEX-LINE.
019600     05  FILLER                      PIC X(15) VALUE
019700             '  Daily Index: '.
019800     05  IDL-DISPLAY-VALUE           PIC X(12) VALUE SPACES.
019900     05  FILLER                      PIC X(53) VALUE SPACES.
020000*---------------------------------------------------------------*
020100 01  WS-INDEX-MESSAGE-LINE.
020200     05  IML-TEXT                    PIC X(80) VALUE SPACES.
020300*---------------------------------------------------------------*
020400 01  WS-TRADE-TABLE-AREA.
020500     COPY MKTTBL.
020600*===============================================================*
020700 PROCEDURE DIVISION.
020800*---------------------------------------------------------------*
020900 0000-MAIN-PARAGRAPH.
021000     PERFORM 1000-OPEN-FILES
021100*
021200     CALL 'MKTREAD' USING RECORD-TABLE-SIZE,
021300                           RECORD-TABLE-INDEX,
021400                           RECORD-TABLE
021500     END-CALL
021600*
021700     PERFORM 1500-BUILD-TICKER-TABLE
021800         VARYING RECORD-TABLE-INDEX FROM 1 BY 1
021900         UNTIL RECORD-TABLE-INDEX > RECORD-TABLE-SIZE
022000*
022100     PERFORM 1600-SORT-TICKER-TABLE
022200*
022300     PERFORM 1700-BUILD-DATE-TABLE
022400         VARYING RECORD-TABLE-INDEX FROM 1 BY 1
022500         UNTIL RECORD-TABLE-INDEX > RECORD-TABLE-SIZE
022600*
022700     PERFORM 1800-SORT-DATE-TABLE
022800*
022900     PERFORM 2100-PROCESS-ONE-DATE
023000         VARYING WS-DATE-IDX FROM 1 BY 1
023100         UNTIL WS-DATE-IDX > WS-DATE-COUNT
023200*
023300     PERFORM 3000-CLOSE-FILES
023400*
023500     GOBACK.
023600**
023700**
023800 1000-OPEN-FILES.
023900     OPEN OUTPUT REPORT-FILE.
024000**
024100**
024200*    BUILD THE DISTINCT-TICKER TABLE -- GRPHUSA'S STATE-TABLE
024300*    SEARCH-AND-INSERT IDIOM, RESTATED FOR TICKER SYMBOLS.
024400**
024500 1500-BUILD-TICKER-TABLE.
024600     SET WS-TICKER-X TO 1
024700*
024800     SEARCH WS-TICKER-ENTRY
024900         AT END
025000             PERFORM 1510-INSERT-TICKER
025100         WHEN WS-TICKER-NAME (WS-TICKER-X) =
025200                 TBL-TICKER (RECORD-TABLE-INDEX)
025300             CONTINUE
025400     END-SEARCH.
025500**
025600**
025700 1510-INSERT-TICKER.
025800     IF WS-TICKER-COUNT >= WS-TICKER-MAX
025900         PERFORM 9900-TICKER-TABLE-FULL
026000     ELSE
026100         ADD 1 TO WS-TICKER-COUNT
026200         MOVE TBL-TICKER (RECORD-TABLE-INDEX)
026300             TO WS-TICKER-NAME (WS-TICKER-COUNT)
026400     END-IF.
026500**
026600**
026700*    BUBBLE-SORT THE TICKER TABLE ASCENDING, NUMBERED-PARAGRAPH
026800*    STYLE, BOUNDED BY WS-TICKER-COUNT INSTEAD OF A LITERAL --
026900*    A CHANGED-SWITCH PASS UNTIL A CLEAN PASS MAKES NO SWAPS.
027000**
027100 1600-SORT-TICKER-TABLE.
027200     SET WS-TABLE-CHANGED TO TRUE
027300*
027400     PERFORM 1610-TICKER-BUBBLE-PASS
027500         UNTIL WS-TABLE-NOT-CHANGED.
027600**
027700**
027800 1610-TICKER-BUBBLE-PASS.
027900     SET WS-TABLE-NOT-CHANGED TO TRUE
028000*
028100     PERFORM 1620-TICKER-COMPARE-SWAP
028200         VARYING WS-TICK-IDX FROM 1 BY 1
028300         UNTIL WS-TICK-IDX >= WS-TICKER-COUNT.
028400**
028500**
028600 1620-TICKER-COMPARE-SWAP.
028700     IF WS-TICKER-NAME (WS-TICK-IDX) >
028800             WS-TICKER-NAME (WS-TICK-IDX + 1)
028900         MOVE WS-TICKER-NAME (WS-TICK-IDX + 1)
029000             TO WS-SORT-TICKER-AUX
029100         MOVE WS-TICKER-NAME (WS-TICK-IDX)
029200             TO WS-TICKER-NAME (WS-TICK-IDX + 1)
029300         MOVE WS-SORT-TICKER-AUX
029400             TO WS-TICKER-NAME (WS-TICK-IDX)
029500         SET WS-TABLE-CHANGED TO TRUE
029600     END-IF.
029700**
029800**
029900*    BUILD THE DISTINCT TRADING-DATE TABLE -- SAME SEARCH-AND-
030000*    INSERT IDIOM, SPACES SENTINEL REPLACED BY A ZERO SENTINEL
030100*    SINCE TRADE DATES ARE NUMERIC AND NEVER ZERO.
030200**
030300 1700-BUILD-DATE-TABLE.
030400     SET WS-DATE-X TO 1
030500*
030600     SEARCH WS-DATE-ENTRY
030700         AT END
030800             PERFORM 1710-INSERT-DATE
030900         WHEN WS-DATE-VALUE (WS-DATE-X) =
031000                 TBL-TRADE-DATE (RECORD-TABLE-INDEX)
031100             CONTINUE
031200     END-SEARCH.
031300**
031400**
031500 1710-INSERT-DATE.
031600     IF WS-DATE-COUNT >= WS-DATE-MAX
031700         PERFORM 9910-DATE-TABLE-FULL
031800     ELSE
031900         ADD 1 TO WS-DATE-COUNT
032000         MOVE TBL-TRADE-DATE (RECORD-TABLE-INDEX)
032100             TO WS-DATE-VALUE (WS-DATE-COUNT)
032200     END-IF.
032300**
032400**
032500 1800-SORT-DATE-TABLE.
032600     SET WS-TABLE-CHANGED TO TRUE
032700*
032800     PERFORM 1810-DATE-BUBBLE-PASS
032900         UNTIL WS-TABLE-NOT-CHANGED.
033000**
033100**
033200 1810-DATE-BUBBLE-PASS.
033300     SET WS-TABLE-NOT-CHANGED TO TRUE
033400*
033500     PERFORM 1820-DATE-COMPARE-SWAP
033600         VARYING WS-DATE-IDX FROM 1 BY 1
033700         UNTIL WS-DATE-IDX >= WS-DATE-COUNT.
033800**
033900**
034000 1820-DATE-COMPARE-SWAP.
034100     IF WS-DATE-VALUE (WS-DATE-IDX) >
034200             WS-DATE-VALUE (WS-DATE-IDX + 1)
034300         MOVE WS-DATE-VALUE (WS-DATE-IDX + 1)
034400             TO WS-SORT-DATE-AUX
034500         MOVE WS-DATE-VALUE (WS-DATE-IDX)
034600             TO WS-DATE-VALUE (WS-DATE-IDX + 1)
034700         MOVE WS-SORT-DATE-AUX
034800             TO WS-DATE-VALUE (WS-DATE-IDX)
034900         SET WS-TABLE-CHANGED TO TRUE
035000     END-IF.
035100**
035200**
035300*    CONTROL BREAK ON DATE (MAJOR) THEN TICKER (MINOR) -- ONE
035400*    REPORT BLOCK PER DATE, ONE SUB-BLOCK PER TICKER, THEN THE
035500*    DAY'S WEIGHTED INDEX LINE.
035600**
035700 2100-PROCESS-ONE-DATE.
035800     MOVE WS-DATE-VALUE (WS-DATE-IDX) TO WS-STAT-DATE
035900*
036000     PERFORM 2150-PRINT-DATE-HEADER
036100*
036200     PERFORM 2200-COMPUTE-TICKER-STATS
036300         VARYING WS-TICK-IDX FROM 1 BY 1
036400         UNTIL WS-TICK-IDX > WS-TICKER-COUNT
036500*
036600     PERFORM 2400-COMPUTE-DAILY-INDEX
036700*
036800     PERFORM 2500-CLEAR-CLOSE-TABLE.
036900**
037000**
037100 2150-PRINT-DATE-HEADER.
037200     MOVE WS-STAT-YEAR TO DHL-YEAR
037300     MOVE WS-STAT-MONTH TO DHL-MONTH
037400     MOVE WS-STAT-DAY TO DHL-DAY
037500     MOVE WS-DATE-HEADING-LINE TO RPT-LINE
037600     WRITE REPORT-RECORD.
037700**
037800**
037900*    PER-TICKER DAILY STATISTICS -- 0/1/2-OR-MORE TRADE RULE.
038000*    HIGH SENTINEL ON OPEN-TIME AND LOW-PRICE, LOW SENTINEL ON
038100*    CLOSE-TIME AND HIGH-PRICE, SO THE FIRST QUALIFYING TRADE
038200*    ALWAYS WINS BOTH COMPARISONS.
038300**
038400 2200-COMPUTE-TICKER-STATS.
038500     MOVE WS-TICKER-NAME (WS-TICK-IDX) TO WS-STAT-TICKER
038600     MOVE ZERO TO WS-STAT-TRADE-COUNT
038700     MOVE ZERO TO WS-STAT-TRADED-VALUE
038800     MOVE ZERO TO WS-STAT-OPEN-PRICE
038900     MOVE ZERO TO WS-STAT-CLOSE-PRICE
039000     MOVE ZERO TO WS-STAT-HIGH-PRICE
039100     MOVE 9999999.99 TO WS-STAT-LOW-PRICE
039200     MOVE 999999 TO WS-STAT-OPEN-TIME
039300     MOVE ZERO TO WS-STAT-CLOSE-TIME
039400*
039500     PERFORM 2250-SCAN-TICKER-TRADES
039600         VARYING WS-SCAN-IDX FROM 1 BY 1
039700         UNTIL WS-SCAN-IDX > RECORD-TABLE-SIZE
039800*
039900     PERFORM 2300-PRINT-TICKER-STATS.
040000**
040100**
040200 2250-SCAN-TICKER-TRADES.
040300     IF TBL-TRADE-DATE (WS-SCAN-IDX) = WS-STAT-DATE
040400        AND TBL-TICKER (WS-SCAN-IDX) = WS-STAT-TICKER
040500         ADD 1 TO WS-STAT-TRADE-COUNT
040600         COMPUTE WS-STAT-LINE-VALUE =
040700             TBL-PRICE (WS-SCAN-IDX) * TBL-VOLUME (WS-SCAN-IDX)
040800         ADD WS-STAT-LINE-VALUE TO WS-STAT-TRADED-VALUE
040900         IF TBL-TRADE-TIME (WS-SCAN-IDX) < WS-STAT-OPEN-TIME
041000             MOVE TBL-TRADE-TIME (WS-SCAN-IDX)
041100                 TO WS-STAT-OPEN-TIME
041200             MOVE TBL-PRICE (WS-SCAN-IDX)
041300                 TO WS-STAT-OPEN-PRICE
041400         END-IF
041500         IF TBL-TRADE-TIME (WS-SCAN-IDX) >= WS-STAT-CLOSE-TIME
041600             MOVE TBL-TRADE-TIME (WS-SCAN-IDX)
041700                 TO WS-STAT-CLOSE-TIME
041800             MOVE TBL-PRICE (WS-SCAN-IDX)
041900                 TO WS-STAT-CLOSE-PRICE
042000         END-IF
042100         IF TBL-PRICE (WS-SCAN-IDX) > WS-STAT-HIGH-PRICE
042200             MOVE TBL-PRICE (WS-SCAN-IDX) TO WS-STAT-HIGH-PRICE
042300         END-IF
042400         IF TBL-PRICE (WS-SCAN-IDX) < WS-STAT-LOW-PRICE
042500             MOVE TBL-PRICE (WS-SCAN-IDX) TO WS-STAT-LOW-PRICE
042600         END-IF
042700     END-IF.
042800**
042900**
043000 2300-PRINT-TICKER-STATS.
043100     MOVE WS-STAT-TICKER TO THL-TICKER
043200     MOVE WS-TICKER-HEADING-LINE TO RPT-LINE
043300     WRITE REPORT-RECORD
043400*
043500     EVALUATE WS-STAT-TRADE-COUNT
043600         WHEN 0
043700             PERFORM 2310-PRINT-NA-STATS
043800             PERFORM 2330-CLOSE-TABLE-NOT-TRADED
043900         WHEN OTHER
044000             PERFORM 2320-PRINT-COMPUTED-STATS
044100             PERFORM 2340-CLOSE-TABLE-TRADED
044200     END-EVALUATE.
044300**
044400**
044500 2310-PRINT-NA-STATS.
044600     MOVE 'Open price: '     TO TDL-LABEL
044700     MOVE 'N/A'              TO TDL-DISPLAY-VALUE
044800     MOVE WS-TICKER-DETAIL-LINE TO RPT-LINE
044900     WRITE REPORT-RECORD
045000*
045100     MOVE 'Close price: '    TO TDL-LABEL
045200     MOVE 'N/A'              TO TDL-DISPLAY-VALUE
045300     MOVE WS-TICKER-DETAIL-LINE TO RPT-LINE
045400     WRITE REPORT-RECORD
045500*
045600     MOVE 'Highest price: '  TO TDL-LABEL
045700     MOVE 'N/A'              TO TDL-DISPLAY-VALUE
045800     MOVE WS-TICKER-DETAIL-LINE TO RPT-LINE
045900     WRITE REPORT-RECORD
046000*
046100     MOVE 'Lowest price: '   TO TDL-LABEL
046200     MOVE 'N/A'              TO TDL-DISPLAY-VALUE
046300     MOVE WS-TICKER-DETAIL-LINE TO RPT-LINE
046400     WRITE REPORT-RECORD
046500*
046600     MOVE 'Traded volume: '  TO TDL-LABEL
046700     MOVE '0.0'              TO TDL-DISPLAY-VALUE
046800     MOVE WS-TICKER-DETAIL-LINE TO RPT-LINE
046900     WRITE REPORT-RECORD.
047000**
047100**
047200 2320-PRINT-COMPUTED-STATS.
047300     COMPUTE WS-DISPLAY-PRICE ROUNDED = WS-STAT-OPEN-PRICE
047400     MOVE WS-DISPLAY-PRICE TO WS-EDIT-PRICE
047500     MOVE 'Open price: '     TO TDL-LABEL
047600     MOVE WS-EDIT-PRICE      TO TDL-DISPLAY-VALUE
047700     MOVE WS-TICKER-DETAIL-LINE TO RPT-LINE
047800     WRITE REPORT-RECORD
047900*
048000     COMPUTE WS-DISPLAY-PRICE ROUNDED = WS-STAT-CLOSE-PRICE
048100     MOVE WS-DISPLAY-PRICE TO WS-EDIT-PRICE
048200     MOVE 'Close price: '    TO TDL-LABEL
048300     MOVE WS-EDIT-PRICE      TO TDL-DISPLAY-VALUE
048400     MOVE WS-TICKER-DETAIL-LINE TO RPT-LINE
048500     WRITE REPORT-RECORD
048600*
048700     COMPUTE WS-DISPLAY-PRICE ROUNDED = WS-STAT-HIGH-PRICE
048800     MOVE WS-DISPLAY-PRICE TO WS-EDIT-PRICE
048900     MOVE 'Highest price: '  TO TDL-LABEL
049000     MOVE WS-EDIT-PRICE      TO TDL-DISPLAY-VALUE
049100     MOVE WS-TICKER-DETAIL-LINE TO RPT-LINE
049200     WRITE REPORT-RECORD
049300*
049400     COMPUTE WS-DISPLAY-PRICE ROUNDED = WS-STAT-LOW-PRICE
049500     MOVE WS-DISPLAY-PRICE TO WS-EDIT-PRICE
049600     MOVE 'Lowest price: '   TO TDL-LABEL
049700     MOVE WS-EDIT-PRICE      TO TDL-DISPLAY-VALUE
049800     MOVE WS-TICKER-DETAIL-LINE TO RPT-LINE
049900     WRITE REPORT-RECORD
050000*
050100     COMPUTE WS-DISPLAY-VALUE ROUNDED = WS-STAT-TRADED-VALUE
050200     MOVE WS-DISPLAY-VALUE TO WS-EDIT-VALUE
050300     MOVE 'Traded volume: '  TO TDL-LABEL
050400     MOVE WS-EDIT-VALUE      TO TDL-DISPLAY-VALUE
050500     MOVE WS-TICKER-DETAIL-LINE TO RPT-LINE
050600     WRITE REPORT-RECORD.
050700**
050800**
050900*    THE DAILY CLOSING-PRICE WORKING STORE, KEYED BY TICKER
051000*    INDEX SO IT LINES UP WITH THE WEIGHT TABLE SEARCH BELOW.
051100**
051200 2330-CLOSE-TABLE-NOT-TRADED.
051300     MOVE WS-STAT-TICKER TO WS-CLOSE-TICKER (WS-TICK-IDX)
051400     MOVE 'N' TO WS-CLOSE-TRADED-SW (WS-TICK-IDX).
051500**
051600**
051700 2340-CLOSE-TABLE-TRADED.
051800     MOVE WS-STAT-TICKER TO WS-CLOSE-TICKER (WS-TICK-IDX)
051900     MOVE 'Y' TO WS-CLOSE-TRADED-SW (WS-TICK-IDX)
052000     MOVE WS-STAT-CLOSE-PRICE TO WS-CLOSE-PRICE (WS-TICK-IDX).
052100**
052200**
052300*    DAILY WEIGHTED INDEX -- REQUIRES ALL FOUR MARKET-WEIGHT-
052400*    TABLE TICKERS TO HAVE TRADED THIS DATE.  IF ANY ARE
052500*    MISSING, FALL BACK TO THE LAST KNOWN INDEX (TICKET
052600*    MKT-0058) OR REPORT THAT NONE EXISTS YET.
052700**
052800 2400-COMPUTE-DAILY-INDEX.
052900     MOVE 'Y' TO WS-WEIGHTED-TICKERS-OK-SW
053000     MOVE ZERO TO WS-NEW-INDEX-VALUE
053100*
053200     PERFORM 2410-ACCUM-WEIGHTED-TICKER
053300         VARYING WGT-IDX FROM 1 BY 1
053400         UNTIL WGT-IDX > 4
053500*
053600     IF WEIGHTED-TICKERS-ALL-TRADED
053700         MOVE WS-NEW-INDEX-VALUE TO WS-LAST-KNOWN-INDEX
053800         MOVE 'Y' TO WS-LAST-KNOWN-INDEX-SW
053900         PERFORM 2450-PRINT-INDEX-LINE
054000     ELSE
054100         PERFORM 2460-PRINT-INDEX-FALLBACK
054200     END-IF.
054300**
054400**
054500 2410-ACCUM-WEIGHTED-TICKER.
054600     MOVE 'N' TO WS-FOUND-SW
054700     SET WS-CLOSE-X TO 1
054800*
054900     SEARCH WS-CLOSE-ENTRY
055000         AT END
055100             CONTINUE
055200         WHEN WS-CLOSE-TICKER (WS-CLOSE-X) = WGT-TICKER (WGT-IDX)
055300              AND WS-CLOSE-TICKER-TRADED (WS-CLOSE-X)
055400             MOVE 'Y' TO WS-FOUND-SW
055500     END-SEARCH
055600*
055700     IF WS-ENTRY-FOUND
055800         COMPUTE WS-INDEX-CONTRIB ROUNDED =
055900             WGT-WEIGHT (WGT-IDX) * WS-CLOSE-PRICE (WS-CLOSE-X)
056000         ADD WS-INDEX-CONTRIB TO WS-NEW-INDEX-VALUE
056100     ELSE
056200         MOVE 'N' TO WS-WEIGHTED-TICKERS-OK-SW
056300     END-IF.
056400**
056500**
056600 2450-PRINT-INDEX-LINE.
056700     COMPUTE WS-DISPLAY-INDEX ROUNDED = WS-LAST-KNOWN-INDEX
056800     MOVE WS-DISPLAY-INDEX TO WS-EDIT-INDEX
056900     MOVE WS-EDIT-INDEX TO IDL-DISPLAY-VALUE
057000     MOVE WS-INDEX-LINE TO RPT-LINE
057100     WRITE REPORT-RECORD.
057200**
057300**
057400 2460-PRINT-INDEX-FALLBACK.
057500     IF WS-LAST-KNOWN-INDEX-EXISTS
057600         COMPUTE WS-DISPLAY-INDEX ROUNDED = WS-LAST-KNOWN-INDEX
057700         MOVE WS-DISPLAY-INDEX TO WS-EDIT-INDEX
057800         STRING '  Some weighted tickers are missing. Using '
057900                 'last known index: ' DELIMITED BY SIZE
058000                 WS-EDIT-INDEX DELIMITED BY SIZE
058100                 INTO IML-TEXT
058200     ELSE
058300         MOVE '  Some weighted tickers are missing. Cannot calcula
058400-        'te the index.' TO IML-TEXT
058500     END-IF
058600*
058700     MOVE WS-INDEX-MESSAGE-LINE TO RPT-LINE
058800     WRITE REPORT-RECORD.
058900**
059000**
059100*    THE DAILY CLOSING-PRICE STORE IS SCOPED TO ONE DATE ONLY;
059200*    THE LAST-KNOWN-INDEX VALUE IS THE SOLE CROSS-DATE CARRY.
059300**
059400 2500-CLEAR-CLOSE-TABLE.
059500     PERFORM 2510-CLEAR-CLOSE-ENTRY
059600         VARYING WS-CLOSE-X FROM 1 BY 1
059700         UNTIL WS-CLOSE-X > WS-TICKER-COUNT.
059800**
059900**
060000 2510-CLEAR-CLOSE-ENTRY.
060100     MOVE SPACES TO WS-CLOSE-TICKER (WS-CLOSE-X)
060200     MOVE 'N' TO WS-CLOSE-TRADED-SW (WS-CLOSE-X)
060300     MOVE ZERO TO WS-CLOSE-PRICE (WS-CLOSE-X).
060400**
060500**
060600 3000-CLOSE-FILES.
060700     CLOSE REPORT-FILE.
060800**
060900**
061000*    TICKET MKT-0153 - TABLE-FULL ERROR PARAGRAPHS, RESTATED FROM
061100*    GRPHUSA'S 9901-LOAD-TABLE-ERROR/9902-SEARCH-TABLE-ERROR
061200*    IDIOM.  THE TICKER AND DATE TABLES ARE SIZED FOR THIS SHOP'S
061300*    NORMAL VOLUME (200 TICKERS, 400 TRADING DATES); A RUN THAT
061400*    EXCEEDS EITHER BOUND MUST NOT SILENTLY WRITE PAST THE TABLE.
061500**
061600 9900-TICKER-TABLE-FULL.
061700     DISPLAY '*** MKTAGR - TICKER TABLE FULL ***'.
061800     DISPLAY '*** OVERFLOW ON TICKER: ' TBL-TICKER
061900         (RECORD-TABLE-INDEX).
062000**
062100**
062200 9910-DATE-TABLE-FULL.
062300     DISPLAY '*** MKTAGR - DATE TABLE FULL ***'.
062400     DISPLAY '*** OVERFLOW ON DATE: ' TBL-TRADE-DATE
062500         (RECORD-TABLE-INDEX).
